000100
000200      *-----------------------------------------------------------
000300      *  PLMONEY.CBL
000400      *  Shared money routines -- order/payment batch run.
000500      *  Copied into ORDER-PAYMENT-LOADER (load-time rounding,
000600      *  Rule 1) and ORDER-PAYMENT-OPTIMIZER (discount math,
000700      *  Rules 2 and 3).  Working fields are in WSMONEY.CBL.
000800      *-----------------------------------------------------------
000900      *  CHANGE LOG
001000      *  87-04-11  RVH  0000  WRITTEN FOR THE VOUCHER DISCOUNT
001100      *                       REWRITE
001200      *  89-09-02  RVH  0114  ADDED HALF-DOWN ENTRY POINT FOR
001300      *                       LOAD-TIME ROUNDING OF INBOUND
001400      *                       VOUCHER AMOUNTS
001500      *  93-01-20  TLO  0261  4-DECIMAL INTERMEDIATE ADDED SO THE
001600      *                       DISCOUNT FACTOR MATCHES FINANCE'S
001700      *                       HAND-CALCULATED SCHEDULE
001800      *  99-10-06  TLO  0388  Y2K REVIEW -- NO DATE FIELDS IN THIS
001900      *                       MEMBER, NO CHANGE REQUIRED
002000      *  03-06-17  JAN  0455  REWRITTEN AS SHARED COPYBOOK FOR
002100      *                       THE ORDER/PAYMENT-METHOD OPTIMIZER
002200      *                       BATCH RUN (REQUEST AP-03-091,
002300      *                       POINTS-AND-CARDS)
002400      *-----------------------------------------------------------
002500      * AK-APPLY-DISCOUNT-PCT
002600      *  IN  : AK-DISC-VALUE     the amount the discount
002700      *                          applies to
002800      *          AK-DISC-PERCENT   integer percent, 0 - 100
002900      *  OUT : AK-DISC-RESULT    discounted amount, HALF-UP 2 dec.
003000      *    If AK-DISC-PERCENT is 0 or out of range, AK-DISC-RESULT
003100      *    comes back equal to AK-DISC-VALUE unchanged -- Rule 2.
003200      AK-APPLY-DISCOUNT-PCT.
003300          MOVE AK-DISC-VALUE      TO AK-DISC-RESULT
003400          IF AK-DISC-PERCENT > 0 AND AK-DISC-PERCENT NOT > 100
003500             COMPUTE AK-DISC-FACTOR ROUNDED =
003600                     (100 - AK-DISC-PERCENT) / 100
003700             COMPUTE AK-DISC-RESULT ROUNDED =
003800                     AK-DISC-VALUE * AK-DISC-FACTOR
003900          END-IF.
004000
004100      * AK-COMPUTE-DISCOUNT-AMOUNT
004200      *    OUT : AK-DISC-AMOUNT = AK-DISC-VALUE - AK-DISC-RESULT.
004300      *    Call AK-APPLY-DISCOUNT-PCT first.  Rule 3.
004400      AK-COMPUTE-DISCOUNT-AMOUNT.
004500          COMPUTE AK-DISC-AMOUNT = AK-DISC-VALUE - AK-DISC-RESULT.
004600
004700      * AK-ROUND-HALF-UP-2-DEC
004800      *    IN/OUT : AK-ROUND-VALUE, rounded HALF-UP to 2 decimals.
004900      *  Used for the final per-payment-method total (Rule 11) and
005000      *  wherever else the optimizer needs a plain HALF-UP round.
005100      AK-ROUND-HALF-UP-2-DEC.
005200          COMPUTE AK-ROUND-VALUE ROUNDED = AK-ROUND-VALUE + 0.
005300
005400      * AK-ROUND-HALF-DOWN-2-DEC
005500      *  IN  : AK-HD-SOURCE, a value carried to 4 decimal places.
005600      *    OUT : AK-HD-RESULT, HALF-DOWN rounded to 2 decimals --
005700      *  ties (exactly .005 at the 3rd decimal) round TOWARD ZERO,
005800      *    the opposite of the HALF-UP used everywhere else.  Used
005900      *  ONLY at load time for ORDER-VALUE and PM-LIMIT (Rule 1).
006000      AK-ROUND-HALF-DOWN-2-DEC.
006100          MOVE AK-HD-SOURCE TO AK-HD-TRUNC
006200          COMPUTE AK-HD-REMAINDER = AK-HD-SOURCE - AK-HD-TRUNC
006300          IF AK-HD-SOURCE NOT < 0
006400             IF AK-HD-REMAINDER > 0.0050
006500                ADD 0.01 TO AK-HD-TRUNC
006600             END-IF
006700          ELSE
006800             IF AK-HD-REMAINDER < -0.0050
006900                SUBTRACT 0.01 FROM AK-HD-TRUNC
007000             END-IF
007100          END-IF
007200          MOVE AK-HD-TRUNC TO AK-HD-RESULT.
007300
