000100
000200      *-----------------------------------------------------------
000300      *  WSPMTTBL.CBL
000400      *  In-memory payment-method table -- loaded once, searched
000500      *  repeatedly by ID (FILES, "Payment methods input":
000600      *  "looked up repeatedly by ID... no external key file
000700      *  required").  Table position equals load order, which is
000800      *  also RESULT-LINE output order, so this table is
000900      *  searched with a linear SEARCH, never re-sorted.
001000      *  PMT-IS-PUNKTY marks the loyalty-points entry.
001100      *-----------------------------------------------------------
001200       01  PMT-TABLE.
001300           05  PMT-COUNT                PIC 9(3) COMP.
001400           05  PMT-TABLE-ENTRY OCCURS 50 TIMES
001500                   INDEXED BY PMT-IDX.
001600               10  PMT-ID               PIC X(32).
001700               10  PMT-DISCOUNT-PCT     PIC 9(03).
001800               10  PMT-LIMIT            PIC S9(9)V99.
001900               10  PMT-LIMIT-DC REDEFINES PMT-LIMIT.
002000                   15  PMT-LIMIT-DOLLARS PIC S9(9).
002100                   15  PMT-LIMIT-CENTS   PIC 99.
002200               10  PMT-REMAINING-LIMIT  PIC S9(9)V99.
002300               10  PMT-REM-LIMIT-DC REDEFINES PMT-REMAINING-LIMIT.
002400                   15  PMT-REM-LIM-DOLLARS PIC S9(9).
002500                   15  PMT-REM-LIM-CENTS   PIC 99.
002600               10  PMT-TOTAL-SPENT      PIC S9(9)V99.
002700               10  PMT-PUNKTY-FLAG      PIC X(01).
002800                   88  PMT-IS-PUNKTY    VALUE "Y".
002900               10  FILLER               PIC X(07).
003000
