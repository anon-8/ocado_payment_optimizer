000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. order-payment-report.
000400       AUTHOR. R. HALVERSEN.
000500       INSTALLATION. MERCHANTS DATA SERVICES INC - BATCH
000600          DATA PROC.
000700       DATE-WRITTEN. 04/02/1991.
000800       DATE-COMPILED.
000900       SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DIV
001000          USE ONLY.
001100      *-----------------------------------------------------------
001200      *  ORDER-PAYMENT-REPORT
001300      *  Last leg of the batch chain.  Writes one RESULT-LINE
001400      *  per payment method, in the same order the loader built
001500      *  PMT-TABLE (FILES, "Result output": load order
001600      *  preserved), showing how much of the run's business that
001700      *  method ended up carrying.  No control breaks, no
001800      *  heading lines, no page footing -- the spec for this
001900      *  listing is the flat "ID AMOUNT" line and nothing else.
002000      *-----------------------------------------------------------
002100      *  CHANGE LOG
002200      *  91-04-02  RVH  0000  WRITTEN.  ORIGINALLY THE
002300      *                       DEDUCTIBLES-REPORT PRINT MODULE OF
002400      *                       THE AP BATCH STREAM, WITH ITS
002500      *                       PAID-DATE SORT AND CONTROL BREAKS.
002600      *  94-03-11  RVH  0088  ADDED PAGE-FULL HEADING RETRIGGER
002700      *                       AFTER THE APRIL RUN SPILLED A TOTAL
002800      *                       LINE ACROSS A PAGE BREAK
002900      *  98-11-09  TLO  0301  Y2K REVIEW OF THIS MEMBER -- NO
003000      *                       DATE FIELDS HERE, NO CHANGE
003100      *                       REQUIRED
003200      *  99-01-18  TLO  0302  Y2K SIGN-OFF LOGGED PER MEMO
003300      *                       DP-99-004
003400      *  03-06-17  JAN  0455  REWRITTEN FOR REQUEST AP-03-091 --
003500      *                       DROPPED THE SORT, THE PAGE
003600      *                       HEADINGS AND THE PAID-DATE CONTROL
003700      *                       BREAKS.  PRINTS PMT-TABLE-ENTRY
003800      *                       STRAIGHT THROUGH IN LOAD ORDER
003900      *                       INSTEAD OF THE OLD VOUCHER SORT
004000      *                       SEQUENCE.
004100      *  03-07-02  JAN  0461  FINAL TOTAL NOW GOES THROUGH
004200      *                       AK-ROUND-HALF-UP-2-DEC (RULE 11)
004300      *                       INSTEAD OF BEING MOVED STRAIGHT
004400      *                       ACROSS
004500      *-----------------------------------------------------------
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300
005400           COPY "SLRESULT.CBL".
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800
005900           COPY "FDRESULT.CBL".
006000
006100       WORKING-STORAGE SECTION.
006200
006300           COPY "WSMONEY.CBL".
006400
006500       77  W-PMT-SUB                    PIC 9(3) COMP.
006600
006700       LINKAGE SECTION.
006800
006900           COPY "WSRUNSTS.CBL".
007000
007100           COPY "WSPMTTBL.CBL".
007200      *-----------------------------------------------------------
007300       PROCEDURE DIVISION USING RUN-STATUS PMT-TABLE.
007400       RUN-THE-REPORT.
007500
007600           OPEN OUTPUT RESULT-FILE.
007700
007800           PERFORM PRINT-ALL-PAYMENT-METHOD-TOTALS
007900               VARYING W-PMT-SUB FROM 1 BY 1
008000               UNTIL W-PMT-SUB GREATER THAN PMT-COUNT.
008100
008200           CLOSE RESULT-FILE.
008300
008400           EXIT PROGRAM.
008500      *-----------------------------------------------------------
008600       PRINT-ALL-PAYMENT-METHOD-TOTALS.
008700
008800           SET PMT-IDX TO W-PMT-SUB.
008900           PERFORM PRINT-ONE-RESULT-LINE.
009000      *-----------------------------------------------------------
009100       PRINT-ONE-RESULT-LINE.
009200
009300      *    Rule 11 -- the total is already carried at 2 decimal
009400      *    places throughout the optimizer, so this round is a
009500      *    belt-and-suspenders pass, not a real rescale.
009600           MOVE PMT-TOTAL-SPENT (PMT-IDX) TO AK-ROUND-VALUE.
009700           PERFORM AK-ROUND-HALF-UP-2-DEC.
009800
009900           MOVE PMT-ID (PMT-IDX)    TO RSL-ID.
010000           MOVE AK-ROUND-VALUE      TO RSL-AMOUNT.
010100
010200           WRITE RESULT-LINE.
010300
010400           COPY "PLMONEY.CBL".
010500
