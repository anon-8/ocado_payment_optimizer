000100
000200      *-----------------------------------------------------------
000300      *  FDORDER.CBL -- FD and record layout for the orders input
000400      *  file.  RECORD LAYOUTS -> ORDER-RECORD.  ORD-VALUE-IN
000500      *  carries 4 decimal places as read; the loader rounds it
000600      *  HALF-DOWN into the 2-decimal OT-VALUE kept in
000700      *  WSORDTBL.CBL (Rule 1).
000800      *-----------------------------------------------------------
000900       FD  ORDERS-FILE
001000           LABEL RECORDS ARE STANDARD
001100           RECORD IS VARYING IN SIZE FROM 52 TO 372 CHARACTERS
001200               DEPENDING ON ORD-PROMO-COUNT.
001300       01  ORDER-RECORD.
001400           05  ORD-ID                    PIC X(32).
001500           05  ORD-VALUE-IN              PIC S9(9)V9(4).
001600           05  ORD-PROMO-COUNT           PIC 9(02).
001700           05  FILLER                    PIC X(05).
001800           05  ORD-PROMO-IDS
001900                   OCCURS 0 TO 10 TIMES
002000                   DEPENDING ON ORD-PROMO-COUNT
002100                   PIC X(32).
002200
