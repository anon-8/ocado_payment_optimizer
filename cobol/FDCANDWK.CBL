000100
000200      *-----------------------------------------------------------
000300      *  FDCANDWK.CBL -- FD/SD for the Pass 2 candidate work file,
000400      *  the sort file it is ranked through, and the sorted
000500      *  output file.  CW-ORDER-INDEX/CW-PMT-INDEX are subscripts
000600      *  back into ORDER-TABLE-ENTRY and PMT-TABLE-ENTRY
000700      *  (WSORDTBL.CBL / WSPMTTBL.CBL) -- good only within the one
000800      *  optimizer run that built them.
000900      *-----------------------------------------------------------
001000       FD  CANDWORK-FILE
001100           LABEL RECORDS ARE STANDARD.
001200       01  CANDWORK-RECORD.
001300           05  CW-ORDER-INDEX            PIC 9(4) COMP.
001400           05  CW-PMT-INDEX              PIC 9(3) COMP.
001500           05  CW-DISCOUNT-AMT           PIC S9(9)V99.
001600           05  CW-DISCOUNTED-AMT         PIC S9(9)V99.
001700           05  FILLER                    PIC X(04).
001800
001900       SD  CANDWORK-SORT-FILE.
002000       01  CANDWORK-SORT-RECORD.
002100           05  CWS-ORDER-INDEX           PIC 9(4) COMP.
002200           05  CWS-PMT-INDEX             PIC 9(3) COMP.
002300           05  CWS-DISCOUNT-AMT          PIC S9(9)V99.
002400           05  CWS-DISCOUNTED-AMT        PIC S9(9)V99.
002500           05  FILLER                    PIC X(04).
002600
002700       FD  CANDWORK-SORTED-FILE
002800           LABEL RECORDS ARE STANDARD.
002900       01  CANDWORK-SORTED-RECORD.
003000           05  CWD-ORDER-INDEX           PIC 9(4) COMP.
003100           05  CWD-PMT-INDEX             PIC 9(3) COMP.
003200           05  CWD-DISCOUNT-AMT          PIC S9(9)V99.
003300           05  CWD-DISCOUNTED-AMT        PIC S9(9)V99.
003400           05  FILLER                    PIC X(04).
003500
