000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. order-payment-optimizer.
000400       AUTHOR. R. HALVERSEN.
000500       INSTALLATION. MERCHANTS DATA SERVICES INC - BATCH
000600          DATA PROC.
000700       DATE-WRITTEN. 04/02/1991.
000800       DATE-COMPILED.
000900       SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DIV
001000          USE ONLY.
001100      *-----------------------------------------------------------
001200      *  ORDER-PAYMENT-OPTIMIZER
001300      *  Decides, for every order in ORDER-TABLE, which payment
001400      *  method (or combination) pays for it, so total customer
001500      *  spend is as low as possible without ever overrunning a
001600      *  payment method's remaining limit.  Three passes, always
001700      *  in this order, each one only looking at orders the
001800      *  previous pass left unpaid:
001900      *     PASS 1 - points (PUNKTY) first, smallest orders first
002000      *     PASS 2 - best discount card, largest discount first
002100      *     PASS 3 - whatever combination of points/cards fits
002200      *  This is the direct descendant of this shop's old voucher
002300      *  payment-selection module -- confirm/attempt/rollback
002400      *  shape kept, voucher-by-voucher interactive confirmation
002500      *  replaced by table-driven batch rules.
002600      *-----------------------------------------------------------
002700      *  CHANGE LOG
002800      *  91-04-02  RVH  0000  WRITTEN.  ORIGINALLY THE
002900      *                       INTERACTIVE VOUCHER
003000      *                       PAYMENT-SELECTION MODULE.
003100      *  94-08-03  RVH  0101  ADDED THE ROLLBACK-ON-DECLINE
003200      *                       LOGIC AFTER A PARTIALLY-POSTED
003300      *                       VOUCHER HAD TO BE HAND-CORRECTED
003400      *                       BY THE CASH OFFICE
003500      *  98-11-09  TLO  0301  Y2K REVIEW -- NO DATE FIELDS
003600      *                       HERE, NO CHANGE REQUIRED
003700      *  99-01-18  TLO  0302  Y2K SIGN-OFF LOGGED PER MEMO
003800      *                       DP-99-004
003900      *  03-06-17  JAN  0455  REWRITTEN, WHOLESALE, FOR
004000      *                       REQUEST AP-03-091.  THE OLD
004100      *                       VOUCHER/VENDOR
004200      *                       CONFIRM-EXECUTE-ROLLBACK PATTERN
004300      *                       BECOMES THE THREE-PASS
004400      *                       POINTS/CARDS ALLOCATOR.
004500      *  03-06-19  JAN  0456  PASS 1 POINTS SWEEP ADDED, WITH
004600      *                       THE CARD-BEATS-POINTS DEFERRAL
004700      *                       CHECK
004800      *  03-06-23  JAN  0457  PASS 2 CANDIDATE RANKING ADDED,
004900      *                       REUSING THE DEDUCTIBLES-REPORT
005000      *                       SORT/WORK-FILE IDIOM FOR THE
005100      *                       DESCENDING DISCOUNT SORT
005200      *  03-06-27  JAN  0458  PASS 3 FALLBACK CHAIN ADDED
005300      *                       (POINTS, SINGLE CARD, MULTI-CARD,
005400      *                       GENERAL SPLIT)
005500      *  03-06-30  JAN  0459  ADDED ROLLBACK-TENTATIVE-POINTS
005600      *                       AFTER TESTING SHOWED A FAILED
005700      *                       PARTIAL-POINTS ATTEMPT LEFT
005800      *                       PUNKTY SHORT BY THE AMOUNT
005900      *                       TENTATIVELY RESERVED
006000      *  03-07-03  JAN  0462  ADDED CHECK-ALL-ORDERS-PAID
006100      *                       CONTROL TOTAL ABORT (RULE 13)
006200      *  03-07-10  JAN  0464  RS-ABORT-MESSAGE NOW NAMES THE
006300      *                       FIRST UNPAID ORDER ID INSTEAD OF
006400      *                       JUST REPORTING THE COUNT MISMATCH --
006500      *                       OPERATIONS COULD NOT TELL WHICH
006600      *                       ORDER TO LOOK AT FROM THE OLD
006700      *                       MESSAGE ALONE
006800      *  03-07-16  JAN  0467  P1-PARTIAL-POINTS-AND-CARD-LEG NOW
006900      *                       TRIES A MULTI-CARD SPLIT ON THE CARD
007000      *                       LEG BEFORE ROLLING THE TENTATIVE
007100      *                       POINTS BACK OUT -- AUDIT TURNED UP
007200      *                       ORDERS GOING UNPAID WHEN ONE CARD
007300      *                       COULDN'T COVER THE REMAINDER BUT TWO
007400      *                       COULD HAVE
007500      *  03-07-16  JAN  0468  ADDED ROUNDED TO THE 10%/90% SPLIT
007600      *                       COMPUTES IN THE PARTIAL-POINTS
007700      *                       PARAGRAPHS -- THE OLD CODE TRUNCATED
007800      *                       AT THE COMPUTE AND THE HALF-UP CALL
007900      *                       AFTER IT WAS JUST RE-ROUNDING AN
008000      *                       ALREADY-2-DECIMAL VALUE
008100      *  03-07-17  JAN  0469  P3-SCAN-PROMO-FOR-DISCOUNTED-CARD
008200      *                       NOW CHECKS THE CARD'S REMAINING
008300      *                       LIMIT AGAINST THE DISCOUNTED AMOUNT,
008400      *                       NOT THE FULL ORDER VALUE -- THE
008500      *                       FULL-VALUE TEST BELONGS TO THE
008600      *                       PASS-2 FULL-COVERAGE RULE, NOT HERE
008700      *-----------------------------------------------------------
008800       ENVIRONMENT DIVISION.
008900       CONFIGURATION SECTION.
009000       SPECIAL-NAMES.
009100           C01 IS TOP-OF-FORM.
009200
009300       INPUT-OUTPUT SECTION.
009400       FILE-CONTROL.
009500
009600           COPY "SLCANDWK.CBL".
009700
009800       DATA DIVISION.
009900       FILE SECTION.
010000
010100           COPY "FDCANDWK.CBL".
010200
010300       WORKING-STORAGE SECTION.
010400
010500           COPY "WSMONEY.CBL".
010600
010700       01  W-P1-WORK.
010800           05  W-P1-DONE                PIC X.
010900               88  P1-DONE               VALUE "Y".
011000           05  W-P1-FOUND               PIC X.
011100               88  P1-ORDER-FOUND        VALUE "Y".
011200           05  W-P1-MIN-IDX             PIC 9(4) COMP.
011300           05  W-P1-MIN-VALUE           PIC S9(9)V99.
011400           05  W-P1-DEFERRED            PIC X.
011500               88  P1-IS-DEFERRED        VALUE "Y".
011600           05  W-P1-BEST-CARD-PCT       PIC 9(3).
011700           05  W-P1-POINTS-GOOD         PIC X.
011800               88  P1-POINTS-AT-LEAST-AS-GOOD VALUE "Y".
011900           05  W-P1-MIN-PTS-DISC        PIC S9(9)V99.
012000           05  W-P1-DISC-TOTAL          PIC S9(9)V99.
012100           05  W-P1-PTS-PAYMENT         PIC S9(9)V99.
012200           05  W-P1-CARD-PAYMENT        PIC S9(9)V99.
012300           05  W-P1-CARD-IDX            PIC 9(3) COMP.
012400           05  W-P1-STRATEGY-OK         PIC X.
012500               88  P1-STRATEGY-WORKED    VALUE "Y".
012600           05  FILLER                   PIC X(04).
012700
012800       01  W-P2-WORK.
012900           05  W-P2-CAND-COUNT          PIC 9(6) COMP.
013000           05  W-P2-AT-END              PIC X.
013100               88  P2-SORTED-AT-END      VALUE "Y".
013200           05  W-P2-ORDER-IDX           PIC 9(4) COMP.
013300           05  W-P2-PMT-IDX             PIC 9(3) COMP.
013400           05  FILLER                   PIC X(04).
013500
013600       01  W-P3-WORK.
013700           05  W-P3-IDX                 PIC 9(4) COMP.
013800           05  W-P3-DONE                PIC X.
013900               88  P3-DONE               VALUE "Y".
014000           05  W-P3-REMAINING           PIC S9(9)V99.
014100           05  W-P3-SHARE               PIC S9(9)V99.
014200           05  W-P3-CARD-IDX            PIC 9(3) COMP.
014300           05  W-P3-BEST-IDX            PIC 9(3) COMP.
014400           05  W-P3-BEST-LIMIT          PIC S9(9)V99.
014500           05  W-P3-CARDS-USED          PIC 9(3) COMP.
014600           05  W-P3-PTS-RESERVED        PIC S9(9)V99.
014700           05  W-P3-PROMO-SUB           PIC 9(4) COMP.
014800           05  W-P3-DISCOUNTED          PIC S9(9)V99.
014900           05  FILLER                   PIC X(04).
015000
015100       01  W-PUNKTY-IDX                 PIC 9(3) COMP.
015200       77  W-SRCH-SUB                   PIC 9(4) COMP.
015300       77  W-CARDS-USED-FLAGS           PIC X(50).
015400       77  W-UNPAID-COUNT               PIC 9(4) COMP.
015500       77  W-UNPAID-FIRST-ID            PIC X(32).
015600       77  W-ABORT-SUFFIX               PIC X(10).
015700
015800       LINKAGE SECTION.
015900
016000           COPY "WSRUNSTS.CBL".
016100
016200           COPY "WSORDTBL.CBL".
016300
016400           COPY "WSPMTTBL.CBL".
016500      *-----------------------------------------------------------
016600       PROCEDURE DIVISION USING RUN-STATUS ORDER-TABLE PMT-TABLE.
016700       RUN-THE-OPTIMIZER.
016800
016900           MOVE RS-PUNKTY-INDEX TO W-PUNKTY-IDX.
017000
017100           IF RS-PUNKTY-FOUND
017200              PERFORM PASS-1-POINTS-FIRST THRU PASS-1-EXIT
017300           END-IF.
017400
017500           PERFORM PASS-2-OPTIMAL-CARD.
017600
017700           PERFORM PASS-3-FALLBACK.
017800
017900           PERFORM CHECK-ALL-ORDERS-PAID.
018000
018100           EXIT PROGRAM.
018200      *===========================================================
018300      *  PASS 1 -- POINTS FIRST
018400      *===========================================================
018500       PASS-1-POINTS-FIRST.
018600
018700           SET PMT-IDX TO W-PUNKTY-IDX.
018800           IF PMT-REMAINING-LIMIT (PMT-IDX) NOT GREATER THAN ZERO
018900              GO TO PASS-1-EXIT
019000           END-IF.
019100
019200           MOVE "N" TO W-P1-DONE.
019300           PERFORM P1-PROCESS-NEXT-ORDER UNTIL P1-DONE.
019400
019500       PASS-1-EXIT.
019600           EXIT.
019700      *-----------------------------------------------------------
019800       P1-PROCESS-NEXT-ORDER.
019900
020000           PERFORM P1-FIND-SMALLEST-ELIGIBLE-ORDER.
020100
020200           SET PMT-IDX TO W-PUNKTY-IDX.
020300           IF W-P1-FOUND NOT EQUAL "Y"
020400              OR PMT-REMAINING-LIMIT (PMT-IDX) NOT GREATER THAN
020500                 ZERO
020600              MOVE "Y" TO W-P1-DONE
020700           ELSE
020800              SET OT-IDX TO W-P1-MIN-IDX
020900              PERFORM P1-PAY-ONE-ORDER
021000           END-IF.
021100      *-----------------------------------------------------------
021200       P1-FIND-SMALLEST-ELIGIBLE-ORDER.
021300
021400           MOVE "N" TO W-P1-FOUND.
021500           MOVE ZERO TO W-P1-MIN-IDX.
021600           SET OT-IDX TO 1.
021700           PERFORM P1-CONSIDER-ONE-ORDER
021800               VARYING OT-IDX FROM 1 BY 1
021900               UNTIL OT-IDX GREATER THAN OT-COUNT.
022000      *-----------------------------------------------------------
022100       P1-CONSIDER-ONE-ORDER.
022200
022300           IF OT-NOT-PAID (OT-IDX)
022400              PERFORM P1-CARD-BEATS-POINTS-CHECK
022500              IF NOT P1-IS-DEFERRED
022600                 IF W-P1-FOUND NOT EQUAL "Y"
022700                    OR OT-VALUE (OT-IDX) LESS THAN W-P1-MIN-VALUE
022800                    MOVE "Y" TO W-P1-FOUND
022900                    SET W-P1-MIN-IDX TO OT-IDX
023000                    MOVE OT-VALUE (OT-IDX) TO W-P1-MIN-VALUE
023100                 END-IF
023200              END-IF
023300           END-IF.
023400      *-----------------------------------------------------------
023500      *  Rule 6 -- does some card already beat (or tie) what
023600      *  points would pay on this order?  If so the order is
023700      *  deferred to Pass 2 rather than let Pass 1 spend points
023800      *  on it.
023900       P1-CARD-BEATS-POINTS-CHECK.
024000
024100           MOVE "N" TO W-P1-DEFERRED.
024200           MOVE ZERO TO W-P1-BEST-CARD-PCT.
024300
024400           IF OT-PROMO-COUNT (OT-IDX) GREATER THAN ZERO
024500              PERFORM P1-SCAN-PROMO-FOR-BEST-CARD
024600                  VARYING W-P3-PROMO-SUB FROM 1 BY 1
024700                  UNTIL W-P3-PROMO-SUB GREATER THAN OT-PROMO-COUNT
024800                     (OT-IDX)
024900           END-IF.
025000
025100           IF W-P1-BEST-CARD-PCT GREATER THAN ZERO
025200              PERFORM P1-POINTS-AT-LEAST-AS-GOOD-CHECK
025300              IF W-P1-POINTS-GOOD NOT EQUAL "Y"
025400                 MOVE "Y" TO W-P1-DEFERRED
025500              END-IF
025600           END-IF.
025700      *-----------------------------------------------------------
025800       P1-SCAN-PROMO-FOR-BEST-CARD.
025900
026000           SET PMT-IDX TO 1.
026100           SEARCH PMT-TABLE-ENTRY
026200              AT END NEXT SENTENCE
026300              WHEN PMT-ID (PMT-IDX) EQUAL OT-PROMO-IDS (OT-IDX
026400                 W-P3-PROMO-SUB)
026500                 IF NOT PMT-IS-PUNKTY (PMT-IDX)
026600                    AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS
026700                       THAN
026800                        OT-VALUE (OT-IDX)
026900                    AND PMT-DISCOUNT-PCT (PMT-IDX) GREATER THAN
027000                        W-P1-BEST-CARD-PCT
027100                       MOVE PMT-DISCOUNT-PCT (PMT-IDX) TO
027200                          W-P1-BEST-CARD-PCT
027300                 END-IF
027400           END-SEARCH.
027500      *-----------------------------------------------------------
027600       P1-POINTS-AT-LEAST-AS-GOOD-CHECK.
027700
027800           SET PMT-IDX TO W-PUNKTY-IDX.
027900           IF PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN OT-VALUE
028000              (OT-IDX)
028100              IF PMT-DISCOUNT-PCT (PMT-IDX) NOT LESS THAN
028200                 W-P1-BEST-CARD-PCT
028300                 MOVE "Y" TO W-P1-POINTS-GOOD
028400              ELSE
028500                 MOVE "N" TO W-P1-POINTS-GOOD
028600              END-IF
028700           ELSE
028800      *          ROUNDED on the COMPUTE itself -- AK-ROUND-VALUE
028900      *          only carries 2 decimals, so a plain COMPUTE would
029000      *          truncate the 10% before HALF-UP ever got a look.
029100              COMPUTE AK-ROUND-VALUE ROUNDED =
029200                      OT-VALUE (OT-IDX) * 0.10
029300              MOVE AK-ROUND-VALUE TO W-P1-MIN-PTS-DISC
029400              IF PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
029500                 W-P1-MIN-PTS-DISC
029600                 IF 10 NOT LESS THAN W-P1-BEST-CARD-PCT
029700                    MOVE "Y" TO W-P1-POINTS-GOOD
029800                 ELSE
029900                    MOVE "N" TO W-P1-POINTS-GOOD
030000                 END-IF
030100              ELSE
030200                 MOVE "N" TO W-P1-POINTS-GOOD
030300              END-IF
030400           END-IF.
030500      *-----------------------------------------------------------
030600      *  Rule 4 -- full points payment, Rule 5 -- partial points
030700      *  payment (the 10% rule).  OT-IDX is the order, PMT-IDX is
030800      *  left pointing at PUNKTY by the caller.  Both strategy
030900      *  paragraphs below only move money between PMT-TABLE
031000      *  entries and set W-P1-STRATEGY-OK -- marking the order
031100      *  paid and crediting the right pass counter is left to
031200      *  the caller, since Pass 3 (P3-TRY-REMAINING-POINTS)
031300      *  calls these same two paragraphs and must credit
031400      *  RS-PASS3-PAID-COUNT instead.
031500       P1-PAY-ONE-ORDER.
031600
031700           SET PMT-IDX TO W-PUNKTY-IDX.
031800           IF PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN OT-VALUE
031900              (OT-IDX)
032000              PERFORM P1-FULL-POINTS-PAYMENT
032100           ELSE
032200              PERFORM P1-PARTIAL-POINTS-PAYMENT
032300           END-IF.
032400
032500           IF W-P1-STRATEGY-OK EQUAL "Y"
032600              MOVE "Y" TO OT-PAID-FLAG (OT-IDX)
032700              MOVE ZERO TO OT-REMAINING (OT-IDX)
032800              ADD 1 TO RS-PASS1-PAID-COUNT
032900              ADD 1 TO RS-ORDERS-PAID
033000           END-IF.
033100      *-----------------------------------------------------------
033200      *  Always succeeds once the caller has confirmed PUNKTY's
033300      *  remaining limit covers the full order value.
033400       P1-FULL-POINTS-PAYMENT.
033500
033600           IF PMT-DISCOUNT-PCT (PMT-IDX) GREATER THAN ZERO
033700              MOVE OT-VALUE (OT-IDX) TO AK-DISC-VALUE
033800              MOVE PMT-DISCOUNT-PCT (PMT-IDX) TO AK-DISC-PERCENT
033900              PERFORM AK-APPLY-DISCOUNT-PCT
034000              MOVE AK-DISC-RESULT TO W-P1-PTS-PAYMENT
034100           ELSE
034200              MOVE OT-VALUE (OT-IDX) TO W-P1-PTS-PAYMENT
034300           END-IF.
034400
034500           SUBTRACT W-P1-PTS-PAYMENT FROM PMT-REMAINING-LIMIT
034600              (PMT-IDX).
034700           ADD W-P1-PTS-PAYMENT TO PMT-TOTAL-SPENT (PMT-IDX).
034800           MOVE "Y" TO W-P1-STRATEGY-OK.
034900      *-----------------------------------------------------------
035000      *  Rule 5.  PMT-IDX still points at PUNKTY on entry.
035100       P1-PARTIAL-POINTS-PAYMENT.
035200
035300           MOVE "N" TO W-P1-STRATEGY-OK.
035400
035500      *    ROUNDED on the COMPUTE -- see the note in
035600      *    P1-POINTS-AT-LEAST-AS-GOOD-CHECK above.
035700           COMPUTE AK-ROUND-VALUE ROUNDED =
035800                   OT-VALUE (OT-IDX) * 0.10.
035900           MOVE AK-ROUND-VALUE TO W-P1-MIN-PTS-DISC.
036000
036100           IF PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
036200              W-P1-MIN-PTS-DISC
036300              PERFORM P1-PARTIAL-POINTS-AND-CARD-LEG
036400           END-IF.
036500      *-----------------------------------------------------------
036600       P1-PARTIAL-POINTS-AND-CARD-LEG.
036700
036800           COMPUTE AK-ROUND-VALUE ROUNDED =
036900                   OT-VALUE (OT-IDX) * 0.9000.
037000           MOVE AK-ROUND-VALUE TO W-P1-DISC-TOTAL.
037100
037200           IF W-P1-DISC-TOTAL NOT GREATER THAN PMT-REMAINING-LIMIT
037300              (PMT-IDX)
037400              MOVE W-P1-DISC-TOTAL TO W-P1-PTS-PAYMENT
037500           ELSE
037600              MOVE PMT-REMAINING-LIMIT (PMT-IDX) TO
037700                 W-P1-PTS-PAYMENT
037800           END-IF.
037900
038000           IF W-P1-PTS-PAYMENT NOT LESS THAN W-P1-MIN-PTS-DISC
038100              COMPUTE W-P1-CARD-PAYMENT =
038200                      W-P1-DISC-TOTAL - W-P1-PTS-PAYMENT
038300              SUBTRACT W-P1-PTS-PAYMENT FROM PMT-REMAINING-LIMIT
038400                 (PMT-IDX)
038500              ADD W-P1-PTS-PAYMENT TO PMT-TOTAL-SPENT (PMT-IDX)
038600              IF W-P1-CARD-PAYMENT NOT GREATER THAN ZERO
038700                 MOVE "Y" TO W-P1-STRATEGY-OK
038800              ELSE
038900                 PERFORM P1-FIND-CARD-FOR-REMAINDER
039000                 IF P1-STRATEGY-WORKED
039100                    MOVE "Y" TO W-P1-STRATEGY-OK
039200                 ELSE
039300      *                Rule 5/8 -- BATCH FLOW Pass 1 allows the
039400      *                card leg to be split with SEVERAL cards,
039500      *                not just one; try that before giving up
039600      *                and rolling the tentative points back out.
039700                    PERFORM P1-SPLIT-CARD-PAYMENT-ACROSS-CARDS
039800                    IF P1-STRATEGY-WORKED
039900                       MOVE "Y" TO W-P1-STRATEGY-OK
040000                    ELSE
040100                       PERFORM ROLLBACK-TENTATIVE-POINTS
040200                    END-IF
040300                 END-IF
040400              END-IF
040500           END-IF.
040600      *-----------------------------------------------------------
040700      *  Rule 5/8 -- same largest-remaining-limit-first split used
040800      *  by P3-TRY-MULTI-CARD-SPLIT (P3-TAKE-ONE-CARD-SHARE /
040900      *  P3-COMMIT-ONE-CARD-SHARE), aimed at W-P1-CARD-PAYMENT
041000      *  instead of the full OT-VALUE -- those two paragraphs work
041100      *  off W-P3-REMAINING/W-P3-SHARE and never touch OT-VALUE
041200      *  directly, so they carry over unchanged.
041300       P1-SPLIT-CARD-PAYMENT-ACROSS-CARDS.
041400
041500           MOVE "N" TO W-P1-STRATEGY-OK.
041600           MOVE W-P1-CARD-PAYMENT TO W-P3-REMAINING.
041700           MOVE ZERO TO W-P3-CARDS-USED.
041800           MOVE SPACES TO W-CARDS-USED-FLAGS.
041900
042000           PERFORM P3-TAKE-ONE-CARD-SHARE
042100               VARYING W-SRCH-SUB FROM 1 BY 1
042200               UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
042300                  OR W-P3-REMAINING NOT GREATER THAN ZERO.
042400
042500           IF W-P3-REMAINING NOT GREATER THAN ZERO
042600              AND W-P3-CARDS-USED NOT LESS THAN 2
042700              MOVE W-P1-CARD-PAYMENT TO W-P3-REMAINING
042800              PERFORM P3-COMMIT-ONE-CARD-SHARE
042900                  VARYING W-SRCH-SUB FROM 1 BY 1
043000                  UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
043100                     OR W-P3-REMAINING NOT GREATER THAN ZERO
043200              MOVE "Y" TO W-P1-STRATEGY-OK
043300           ELSE
043400              MOVE SPACES TO W-CARDS-USED-FLAGS
043500           END-IF.
043600      *-----------------------------------------------------------
043700      *  First card found with enough room for
043800      *  W-P1-CARD-PAYMENT, no discount applied (Rule 5's card
043900      *  leg is never discounted).
044000       P1-FIND-CARD-FOR-REMAINDER.
044100
044200           MOVE "N" TO W-P1-STRATEGY-OK.
044300           PERFORM P1-TEST-ONE-CARD-FOR-REMAINDER
044400               VARYING W-P1-CARD-IDX FROM 1 BY 1
044500               UNTIL W-P1-CARD-IDX GREATER THAN PMT-COUNT
044600                  OR W-P1-STRATEGY-OK EQUAL "Y".
044700      *-----------------------------------------------------------
044800       P1-TEST-ONE-CARD-FOR-REMAINDER.
044900
045000           SET PMT-IDX TO W-P1-CARD-IDX.
045100           IF NOT PMT-IS-PUNKTY (PMT-IDX)
045200              AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
045300                  W-P1-CARD-PAYMENT
045400              SUBTRACT W-P1-CARD-PAYMENT FROM PMT-REMAINING-LIMIT
045500                 (PMT-IDX)
045600              ADD W-P1-CARD-PAYMENT TO PMT-TOTAL-SPENT (PMT-IDX)
045700              MOVE "Y" TO W-P1-STRATEGY-OK
045800           END-IF.
045900      *===========================================================
046000      *  PASS 2 -- BEST DISCOUNT CARD, GLOBAL GREEDY BY
046100      *  DISCOUNT AMOUNT
046200      *===========================================================
046300       PASS-2-OPTIMAL-CARD.
046400
046500           OPEN OUTPUT CANDWORK-FILE.
046600           PERFORM P2-BUILD-CANDIDATE-WORK-FILE
046700               VARYING OT-IDX FROM 1 BY 1
046800               UNTIL OT-IDX GREATER THAN OT-COUNT.
046900           CLOSE CANDWORK-FILE.
047000
047100           PERFORM P2-SORT-CANDIDATES-DESC.
047200
047300           OPEN INPUT CANDWORK-SORTED-FILE.
047400           MOVE "N" TO W-P2-AT-END.
047500           PERFORM P2-APPLY-SORTED-CANDIDATES UNTIL
047600              P2-SORTED-AT-END.
047700           CLOSE CANDWORK-SORTED-FILE.
047800      *-----------------------------------------------------------
047900       P2-BUILD-CANDIDATE-WORK-FILE.
048000
048100           IF OT-NOT-PAID (OT-IDX) AND OT-PROMO-COUNT (OT-IDX)
048200              GREATER THAN ZERO
048300              PERFORM P2-BUILD-ONE-ORDER-CANDIDATES
048400                  VARYING W-P3-PROMO-SUB FROM 1 BY 1
048500                  UNTIL W-P3-PROMO-SUB GREATER THAN OT-PROMO-COUNT
048600                     (OT-IDX)
048700           END-IF.
048800      *-----------------------------------------------------------
048900      *  Rule 7 -- offered only if the card's FULL remaining limit
049000      *  covers the order's full undiscounted value.
049100       P2-BUILD-ONE-ORDER-CANDIDATES.
049200
049300           SET PMT-IDX TO 1.
049400           SEARCH PMT-TABLE-ENTRY
049500              AT END NEXT SENTENCE
049600              WHEN PMT-ID (PMT-IDX) EQUAL
049700                   OT-PROMO-IDS (OT-IDX W-P3-PROMO-SUB)
049800                 IF NOT PMT-IS-PUNKTY (PMT-IDX)
049900                    AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS
050000                       THAN
050100                        OT-VALUE (OT-IDX)
050200                    PERFORM P2-WRITE-CANDIDATE-IF-DISCOUNTED
050300                 END-IF
050400           END-SEARCH.
050500      *-----------------------------------------------------------
050600       P2-WRITE-CANDIDATE-IF-DISCOUNTED.
050700
050800           MOVE OT-VALUE (OT-IDX) TO AK-DISC-VALUE.
050900           MOVE PMT-DISCOUNT-PCT (PMT-IDX) TO AK-DISC-PERCENT.
051000           PERFORM AK-APPLY-DISCOUNT-PCT.
051100           PERFORM AK-COMPUTE-DISCOUNT-AMOUNT.
051200
051300           IF AK-DISC-AMOUNT GREATER THAN ZERO
051400              SET CW-ORDER-INDEX TO OT-IDX
051500              SET CW-PMT-INDEX TO PMT-IDX
051600              MOVE AK-DISC-AMOUNT TO CW-DISCOUNT-AMT
051700              MOVE AK-DISC-RESULT TO CW-DISCOUNTED-AMT
051800              WRITE CANDWORK-RECORD
051900           END-IF.
052000      *-----------------------------------------------------------
052100       P2-SORT-CANDIDATES-DESC.
052200
052300           SORT CANDWORK-SORT-FILE
052400               ON DESCENDING KEY CWS-DISCOUNT-AMT
052500               USING CANDWORK-FILE
052600               GIVING CANDWORK-SORTED-FILE.
052700      *-----------------------------------------------------------
052800       P2-APPLY-SORTED-CANDIDATES.
052900
053000           READ CANDWORK-SORTED-FILE
053100               AT END MOVE "Y" TO W-P2-AT-END.
053200
053300           IF NOT P2-SORTED-AT-END
053400              PERFORM P2-APPLY-ONE-CANDIDATE
053500           END-IF.
053600      *-----------------------------------------------------------
053700       P2-APPLY-ONE-CANDIDATE.
053800
053900           SET OT-IDX TO CWD-ORDER-INDEX.
054000           SET PMT-IDX TO CWD-PMT-INDEX.
054100
054200           IF OT-NOT-PAID (OT-IDX)
054300              AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
054400                  CWD-DISCOUNTED-AMT
054500              AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
054600                  OT-VALUE (OT-IDX)
054700              SUBTRACT CWD-DISCOUNTED-AMT FROM PMT-REMAINING-LIMIT
054800                 (PMT-IDX)
054900              ADD CWD-DISCOUNTED-AMT TO PMT-TOTAL-SPENT (PMT-IDX)
055000              MOVE "Y" TO OT-PAID-FLAG (OT-IDX)
055100              MOVE ZERO TO OT-REMAINING (OT-IDX)
055200              ADD 1 TO RS-PASS2-PAID-COUNT
055300              ADD 1 TO RS-ORDERS-PAID
055400           END-IF.
055500      *===========================================================
055600      *  PASS 3 -- FALLBACK CHAIN, ORDER BY ORDER
055700      *===========================================================
055800       PASS-3-FALLBACK.
055900
056000           PERFORM P3-PROCESS-ONE-ORDER
056100               VARYING OT-IDX FROM 1 BY 1
056200               UNTIL OT-IDX GREATER THAN OT-COUNT.
056300      *-----------------------------------------------------------
056400       P3-PROCESS-ONE-ORDER.
056500
056600           IF OT-NOT-PAID (OT-IDX)
056700              MOVE "N" TO W-P3-DONE
056800              PERFORM P3-TRY-REMAINING-POINTS
056900              IF NOT P3-DONE
057000                 PERFORM P3-TRY-FULL-CARD-PAYMENT
057100              END-IF
057200              IF NOT P3-DONE
057300                 PERFORM P3-TRY-MULTI-CARD-SPLIT
057400              END-IF
057500              IF NOT P3-DONE
057600                 PERFORM P3-TRY-GENERAL-FALLBACK-SPLIT
057700              END-IF
057800           END-IF.
057900      *-----------------------------------------------------------
058000      *  Rule 5 / Rule 9 -- reuse the Pass 1 partial-points
058100      *  strategy.
058200       P3-TRY-REMAINING-POINTS.
058300
058400           MOVE "N" TO W-P1-STRATEGY-OK.
058500           IF RS-PUNKTY-FOUND
058600              SET PMT-IDX TO W-PUNKTY-IDX
058700              IF PMT-REMAINING-LIMIT (PMT-IDX) GREATER THAN ZERO
058800                 IF PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
058900                    OT-VALUE (OT-IDX)
059000                    PERFORM P1-FULL-POINTS-PAYMENT
059100                 ELSE
059200                    PERFORM P1-PARTIAL-POINTS-PAYMENT
059300                 END-IF
059400              END-IF
059500           END-IF.
059600
059700           IF W-P1-STRATEGY-OK EQUAL "Y"
059800              MOVE "Y" TO OT-PAID-FLAG (OT-IDX)
059900              MOVE ZERO TO OT-REMAINING (OT-IDX)
060000              ADD 1 TO RS-PASS3-PAID-COUNT
060100              ADD 1 TO RS-ORDERS-PAID
060200              MOVE "Y" TO W-P3-DONE
060300           END-IF.
060400      *-----------------------------------------------------------
060500      *  Single full-amount card, preferring one that still
060600      *  gives a positive discount and can afford the
060700      *  discounted amount; the plain undiscounted single-card
060800      *  fallback otherwise.
060900       P3-TRY-FULL-CARD-PAYMENT.
061000
061100           MOVE ZERO TO W-P3-BEST-IDX.
061200           MOVE ZERO TO W-P3-DISCOUNTED.
061300
061400           IF OT-PROMO-COUNT (OT-IDX) GREATER THAN ZERO
061500              PERFORM P3-SCAN-PROMO-FOR-DISCOUNTED-CARD
061600                  VARYING W-P3-PROMO-SUB FROM 1 BY 1
061700                  UNTIL W-P3-PROMO-SUB GREATER THAN OT-PROMO-COUNT
061800                     (OT-IDX)
061900           END-IF.
062000
062100           IF W-P3-BEST-IDX GREATER THAN ZERO
062200              SET PMT-IDX TO W-P3-BEST-IDX
062300              SUBTRACT W-P3-DISCOUNTED FROM PMT-REMAINING-LIMIT
062400                 (PMT-IDX)
062500              ADD W-P3-DISCOUNTED TO PMT-TOTAL-SPENT (PMT-IDX)
062600              MOVE "Y" TO OT-PAID-FLAG (OT-IDX)
062700              MOVE ZERO TO OT-REMAINING (OT-IDX)
062800              ADD 1 TO RS-PASS3-PAID-COUNT
062900              ADD 1 TO RS-ORDERS-PAID
063000              MOVE "Y" TO W-P3-DONE
063100           ELSE
063200              PERFORM P3-TRY-ANY-SINGLE-CARD
063300           END-IF.
063400      *-----------------------------------------------------------
063500      *  Pass 3 case (b) only needs the card to afford the
063600      *  DISCOUNTED amount, not the full order value the way Rule
063700      *  7's Pass-2 full-coverage test does -- so the discount has
063800      *  to be worked out before the affordability check can run.
063900       P3-SCAN-PROMO-FOR-DISCOUNTED-CARD.
064000
064100           SET PMT-IDX TO 1.
064200           SEARCH PMT-TABLE-ENTRY
064300              AT END NEXT SENTENCE
064400              WHEN PMT-ID (PMT-IDX) EQUAL OT-PROMO-IDS (OT-IDX
064500                 W-P3-PROMO-SUB)
064600                 IF NOT PMT-IS-PUNKTY (PMT-IDX)
064700                    MOVE OT-VALUE (OT-IDX) TO AK-DISC-VALUE
064800                    MOVE PMT-DISCOUNT-PCT (PMT-IDX) TO
064900                       AK-DISC-PERCENT
065000                    PERFORM AK-APPLY-DISCOUNT-PCT
065100                    PERFORM AK-COMPUTE-DISCOUNT-AMOUNT
065200                    IF AK-DISC-AMOUNT GREATER THAN ZERO
065300                       AND PMT-REMAINING-LIMIT (PMT-IDX) NOT
065400                          LESS THAN AK-DISC-RESULT
065500                       SET W-P3-BEST-IDX TO PMT-IDX
065600                       MOVE AK-DISC-RESULT TO W-P3-DISCOUNTED
065700                    END-IF
065800                 END-IF
065900           END-SEARCH.
066000      *-----------------------------------------------------------
066100       P3-TRY-ANY-SINGLE-CARD.
066200
066300           MOVE ZERO TO W-P3-CARD-IDX.
066400           PERFORM P3-TEST-ONE-CARD-FULL-PRICE
066500               VARYING W-P1-CARD-IDX FROM 1 BY 1
066600               UNTIL W-P1-CARD-IDX GREATER THAN PMT-COUNT
066700                  OR W-P3-CARD-IDX NOT EQUAL ZERO.
066800
066900           IF W-P3-CARD-IDX NOT EQUAL ZERO
067000              SET PMT-IDX TO W-P3-CARD-IDX
067100              SUBTRACT OT-VALUE (OT-IDX) FROM PMT-REMAINING-LIMIT
067200                 (PMT-IDX)
067300              ADD OT-VALUE (OT-IDX) TO PMT-TOTAL-SPENT (PMT-IDX)
067400              MOVE "Y" TO OT-PAID-FLAG (OT-IDX)
067500              MOVE ZERO TO OT-REMAINING (OT-IDX)
067600              ADD 1 TO RS-PASS3-PAID-COUNT
067700              ADD 1 TO RS-ORDERS-PAID
067800              MOVE "Y" TO W-P3-DONE
067900           END-IF.
068000      *-----------------------------------------------------------
068100       P3-TEST-ONE-CARD-FULL-PRICE.
068200
068300           SET PMT-IDX TO W-P1-CARD-IDX.
068400           IF NOT PMT-IS-PUNKTY (PMT-IDX)
068500              AND PMT-REMAINING-LIMIT (PMT-IDX) NOT LESS THAN
068600                 OT-VALUE (OT-IDX)
068700              SET W-P3-CARD-IDX TO PMT-IDX
068800           END-IF.
068900      *-----------------------------------------------------------
069000      *  Rule 8 -- split the full value, no discount, across 2 or
069100      *  more cards, largest remaining limit first.
069200       P3-TRY-MULTI-CARD-SPLIT.
069300
069400           MOVE OT-VALUE (OT-IDX) TO W-P3-REMAINING.
069500           MOVE ZERO TO W-P3-CARDS-USED.
069600           MOVE SPACES TO W-CARDS-USED-FLAGS.
069700
069800           PERFORM P3-TAKE-ONE-CARD-SHARE
069900               VARYING W-SRCH-SUB FROM 1 BY 1
070000               UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
070100                  OR W-P3-REMAINING NOT GREATER THAN ZERO.
070200
070300           IF W-P3-REMAINING NOT GREATER THAN ZERO
070400              AND W-P3-CARDS-USED NOT LESS THAN 2
070500              PERFORM P3-COMMIT-MULTI-CARD-SPLIT
070600              MOVE "Y" TO W-P3-DONE
070700           ELSE
070800              PERFORM P3-UNDO-MULTI-CARD-SPLIT
070900           END-IF.
071000      *-----------------------------------------------------------
071100      *  Picks the largest-remaining-limit card not yet used this
071200      *  split and takes its share -- a fresh largest-first scan
071300      *  every time, since the table is not physically re-sorted.
071400       P3-TAKE-ONE-CARD-SHARE.
071500
071600           PERFORM P3-FIND-LARGEST-UNUSED-CARD.
071700
071800           IF W-P3-BEST-IDX GREATER THAN ZERO
071900              SET PMT-IDX TO W-P3-BEST-IDX
072000              IF PMT-REMAINING-LIMIT (PMT-IDX) LESS THAN
072100                 W-P3-REMAINING
072200                 MOVE PMT-REMAINING-LIMIT (PMT-IDX) TO W-P3-SHARE
072300              ELSE
072400                 MOVE W-P3-REMAINING TO W-P3-SHARE
072500              END-IF
072600              IF W-P3-SHARE NOT LESS THAN 0.01
072700                 MOVE "U" TO W-CARDS-USED-FLAGS (W-P3-BEST-IDX:1)
072800                 SUBTRACT W-P3-SHARE FROM W-P3-REMAINING
072900                 ADD 1 TO W-P3-CARDS-USED
073000              ELSE
073100                 MOVE "X" TO W-CARDS-USED-FLAGS (W-P3-BEST-IDX:1)
073200              END-IF
073300           END-IF.
073400      *-----------------------------------------------------------
073500       P3-FIND-LARGEST-UNUSED-CARD.
073600
073700           MOVE ZERO TO W-P3-BEST-IDX.
073800           MOVE ZERO TO W-P3-BEST-LIMIT.
073900           PERFORM P3-CONSIDER-ONE-CARD-FOR-SPLIT
074000               VARYING W-P3-CARD-IDX FROM 1 BY 1
074100               UNTIL W-P3-CARD-IDX GREATER THAN PMT-COUNT.
074200      *-----------------------------------------------------------
074300       P3-CONSIDER-ONE-CARD-FOR-SPLIT.
074400
074500           SET PMT-IDX TO W-P3-CARD-IDX.
074600           IF NOT PMT-IS-PUNKTY (PMT-IDX)
074700              AND W-CARDS-USED-FLAGS (W-P3-CARD-IDX:1) EQUAL SPACE
074800              AND PMT-REMAINING-LIMIT (PMT-IDX) GREATER THAN
074900                  W-P3-BEST-LIMIT
075000              SET W-P3-BEST-IDX TO PMT-IDX
075100              MOVE PMT-REMAINING-LIMIT (PMT-IDX) TO
075200                 W-P3-BEST-LIMIT
075300           END-IF.
075400      *-----------------------------------------------------------
075500       P3-COMMIT-MULTI-CARD-SPLIT.
075600
075700           MOVE OT-VALUE (OT-IDX) TO W-P3-REMAINING.
075800           PERFORM P3-COMMIT-ONE-CARD-SHARE
075900               VARYING W-SRCH-SUB FROM 1 BY 1
076000               UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
076100                  OR W-P3-REMAINING NOT GREATER THAN ZERO.
076200
076300           MOVE "Y" TO OT-PAID-FLAG (OT-IDX).
076400           MOVE ZERO TO OT-REMAINING (OT-IDX).
076500           ADD 1 TO RS-PASS3-PAID-COUNT.
076600           ADD 1 TO RS-ORDERS-PAID.
076700      *-----------------------------------------------------------
076800       P3-COMMIT-ONE-CARD-SHARE.
076900
077000           IF W-CARDS-USED-FLAGS (W-SRCH-SUB:1) EQUAL "U"
077100              SET PMT-IDX TO W-SRCH-SUB
077200              IF PMT-REMAINING-LIMIT (PMT-IDX) LESS THAN
077300                 W-P3-REMAINING
077400                 MOVE PMT-REMAINING-LIMIT (PMT-IDX) TO W-P3-SHARE
077500              ELSE
077600                 MOVE W-P3-REMAINING TO W-P3-SHARE
077700              END-IF
077800              SUBTRACT W-P3-SHARE FROM PMT-REMAINING-LIMIT
077900                 (PMT-IDX)
078000              ADD W-P3-SHARE TO PMT-TOTAL-SPENT (PMT-IDX)
078100              SUBTRACT W-P3-SHARE FROM W-P3-REMAINING
078200           END-IF.
078300      *-----------------------------------------------------------
078400      *  Nothing was ever actually posted during the trial walk in
078500      *  P3-TAKE-ONE-CARD-SHARE -- it only marked cards "used" in
078600      *  W-CARDS-USED-FLAGS.  Reset for the next strategy.
078700       P3-UNDO-MULTI-CARD-SPLIT.
078800
078900           MOVE SPACES TO W-CARDS-USED-FLAGS.
079000      *-----------------------------------------------------------
079100      *  Rule 8, general form -- PUNKTY (if any remaining limit)
079200      *  then cards largest-limit-first, no discount, no 2-card
079300      *  minimum, points share exempt from the 0.01 floor.
079400       P3-TRY-GENERAL-FALLBACK-SPLIT.
079500
079600           MOVE OT-VALUE (OT-IDX) TO W-P3-REMAINING.
079700           MOVE ZERO TO W-P3-PTS-RESERVED.
079800           MOVE SPACES TO W-CARDS-USED-FLAGS.
079900
080000           IF RS-PUNKTY-FOUND
080100              SET PMT-IDX TO W-PUNKTY-IDX
080200              IF PMT-REMAINING-LIMIT (PMT-IDX) GREATER THAN ZERO
080300                 IF PMT-REMAINING-LIMIT (PMT-IDX) LESS THAN
080400                    W-P3-REMAINING
080500                    MOVE PMT-REMAINING-LIMIT (PMT-IDX) TO
080600                       W-P3-PTS-RESERVED
080700                 ELSE
080800                    MOVE W-P3-REMAINING TO W-P3-PTS-RESERVED
080900                 END-IF
081000                 SUBTRACT W-P3-PTS-RESERVED FROM W-P3-REMAINING
081100              END-IF
081200           END-IF.
081300
081400           PERFORM P3-TAKE-ONE-CARD-SHARE
081500               VARYING W-SRCH-SUB FROM 1 BY 1
081600               UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
081700                  OR W-P3-REMAINING NOT GREATER THAN ZERO.
081800
081900           IF W-P3-REMAINING NOT GREATER THAN ZERO
082000              PERFORM P3-COMMIT-GENERAL-FALLBACK-SPLIT
082100              MOVE "Y" TO W-P3-DONE
082200           ELSE
082300              PERFORM P3-UNDO-MULTI-CARD-SPLIT
082400           END-IF.
082500      *-----------------------------------------------------------
082600       P3-COMMIT-GENERAL-FALLBACK-SPLIT.
082700
082800           IF W-P3-PTS-RESERVED GREATER THAN ZERO
082900              SET PMT-IDX TO W-PUNKTY-IDX
083000              SUBTRACT W-P3-PTS-RESERVED FROM PMT-REMAINING-LIMIT
083100                 (PMT-IDX)
083200              ADD W-P3-PTS-RESERVED TO PMT-TOTAL-SPENT (PMT-IDX)
083300           END-IF.
083400
083500           MOVE OT-VALUE (OT-IDX) TO W-P3-REMAINING.
083600           SUBTRACT W-P3-PTS-RESERVED FROM W-P3-REMAINING.
083700           PERFORM P3-COMMIT-ONE-CARD-SHARE
083800               VARYING W-SRCH-SUB FROM 1 BY 1
083900               UNTIL W-SRCH-SUB GREATER THAN PMT-COUNT
084000                  OR W-P3-REMAINING NOT GREATER THAN ZERO.
084100
084200           MOVE "Y" TO OT-PAID-FLAG (OT-IDX).
084300           MOVE ZERO TO OT-REMAINING (OT-IDX).
084400           ADD 1 TO RS-PASS3-PAID-COUNT.
084500           ADD 1 TO RS-ORDERS-PAID.
084600      *-----------------------------------------------------------
084700      *  Rule 9 -- undo a tentative PUNKTY reservation when the
084800      *  complementary card leg of a partial-points attempt fails.
084900       ROLLBACK-TENTATIVE-POINTS.
085000
085100           SET PMT-IDX TO W-PUNKTY-IDX.
085200           ADD W-P1-PTS-PAYMENT TO PMT-REMAINING-LIMIT (PMT-IDX).
085300           SUBTRACT W-P1-PTS-PAYMENT FROM PMT-TOTAL-SPENT
085400              (PMT-IDX).
085500      *===========================================================
085600      *  RULE 13 -- RUN-LEVEL BALANCING CONTROL TOTAL
085700      *===========================================================
085800       CHECK-ALL-ORDERS-PAID.
085900
086000           IF RS-ORDERS-PAID NOT EQUAL RS-ORDERS-READ
086100              MOVE "Y" TO RS-ABORT-FLAG
086200              PERFORM BUILD-UNPAID-ORDER-ABORT-MSG
086300           END-IF.
086400      *-----------------------------------------------------------
086500      *    Rule 13 -- names the first unpaid order on the
086600      *    abort message instead of just the count mismatch, so
086700      *    operations has somewhere to start looking.  Table has
086800      *    no index on OT-PAID-FLAG, so this is two passes: one
086900      *    to count how many are unpaid, one to find the first.
087000       BUILD-UNPAID-ORDER-ABORT-MSG.
087100
087200           MOVE ZERO TO W-UNPAID-COUNT.
087300           PERFORM COUNT-ONE-UNPAID-ORDER
087400               VARYING OT-IDX FROM 1 BY 1
087500               UNTIL OT-IDX GREATER THAN OT-COUNT.
087600
087700           MOVE SPACES TO W-UNPAID-FIRST-ID.
087800           SET OT-IDX TO 1.
087900           SEARCH ORDER-TABLE-ENTRY
088000              AT END NEXT SENTENCE
088100              WHEN OT-NOT-PAID (OT-IDX)
088200                 MOVE OT-ID (OT-IDX) TO W-UNPAID-FIRST-ID
088300           END-SEARCH.
088400
088500           MOVE SPACES TO W-ABORT-SUFFIX.
088600           IF W-UNPAID-COUNT GREATER THAN 1
088700              MOVE " + MORE" TO W-ABORT-SUFFIX
088800           END-IF.
088900
089000           MOVE SPACES TO RS-ABORT-MESSAGE.
089100           STRING "UNPAID ORDER ID: " DELIMITED BY SIZE
089200                  W-UNPAID-FIRST-ID   DELIMITED BY SIZE
089300                  W-ABORT-SUFFIX      DELIMITED BY SIZE
089400                  INTO RS-ABORT-MESSAGE.
089500      *-----------------------------------------------------------
089600       COUNT-ONE-UNPAID-ORDER.
089700
089800           IF OT-NOT-PAID (OT-IDX)
089900              ADD 1 TO W-UNPAID-COUNT
090000           END-IF.
090100
090200           COPY "PLMONEY.CBL".
090300
090400
090500
