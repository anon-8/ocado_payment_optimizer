000100
000200      *-----------------------------------------------------------
000300      *  SLCANDWK.CBL -- SELECT clauses for Pass 2's candidate
000400      *  work file and the SD it is sorted through.  One
000500      *  candidate record is written per order/card pair that
000600      *  clears the Pass 2 entry test (Rule 7); the SORT ranks
000700      *  them by discount amount descending before
000800      *  CANDWORK-SORTED-FILE is walked.
000900      *-----------------------------------------------------------
001000           SELECT CANDWORK-FILE
001100               ASSIGN TO "CANDWORK"
001200               ORGANIZATION IS SEQUENTIAL.
001300
001400           SELECT CANDWORK-SORT-FILE
001500               ASSIGN TO "CANDSORT".
001600
001700           SELECT CANDWORK-SORTED-FILE
001800               ASSIGN TO "CANDSORTD"
001900               ORGANIZATION IS SEQUENTIAL.
002000
