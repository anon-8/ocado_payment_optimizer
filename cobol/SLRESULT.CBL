000100
000200      *-----------------------------------------------------------
000300      *  SLRESULT.CBL -- SELECT for the result-listing output
000400      *  file.
000500      *-----------------------------------------------------------
000600           SELECT RESULT-FILE
000700               ASSIGN TO "RESULT-OUT"
000800               ORGANIZATION IS LINE SEQUENTIAL.
000900
