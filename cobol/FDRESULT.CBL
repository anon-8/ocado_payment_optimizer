000100
000200      *-----------------------------------------------------------
000300      *  FDRESULT.CBL -- FD and record layout for the result
000400      *  listing.  RECORD LAYOUTS -> RESULT-LINE.  FILES ->
000500      *  Result output.  One line per payment method, "ID
000600      *  AMOUNT", load order preserved, amount rounded HALF-UP
000700      *  to 2 decimals (Rule 11).
000800      *-----------------------------------------------------------
000900       FD  RESULT-FILE
001000           LABEL RECORDS ARE OMITTED.
001100       01  RESULT-LINE.
001200           05  RSL-ID                    PIC X(32).
001300           05  FILLER                    PIC X(01) VALUE SPACE.
001400           05  RSL-AMOUNT                PIC Z(8)9.99.
001500           05  FILLER                    PIC X(35) VALUE SPACE.
001600
