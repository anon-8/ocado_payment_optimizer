000100
000200      *-----------------------------------------------------------
000300      *  SLORDER.CBL -- SELECT for the orders input file.
000400      *-----------------------------------------------------------
000500           SELECT ORDERS-FILE
000600               ASSIGN TO "ORDERS-IN"
000700               ORGANIZATION IS SEQUENTIAL
000800               ACCESS MODE IS SEQUENTIAL.
000900
