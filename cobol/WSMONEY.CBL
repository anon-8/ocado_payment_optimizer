000100
000200      *-----------------------------------------------------------
000300      *  WSMONEY.CBL
000400      *  WORKING-STORAGE for PLMONEY.CBL -- see that member for
000500      *  the paragraphs that use these fields.
000600      *-----------------------------------------------------------
000700       01  AK-MONEY-WORK-AREA.
000800           05  AK-DISC-VALUE          PIC S9(9)V99.
000900           05  AK-DISC-PERCENT        PIC 9(3).
001000           05  AK-DISC-RESULT         PIC S9(9)V99.
001100           05  AK-DISC-AMOUNT         PIC S9(9)V99.
001200           05  AK-DISC-FACTOR         PIC S9V9(4).
001300           05  AK-ROUND-VALUE         PIC S9(9)V99.
001400           05  AK-ROUND-VALUE-DC REDEFINES AK-ROUND-VALUE.
001500               10  AK-RV-DOLLARS      PIC S9(9).
001600               10  AK-RV-CENTS        PIC 99.
001700           05  AK-HD-SOURCE           PIC S9(9)V9(4).
001800           05  AK-HD-RESULT           PIC S9(9)V99.
001900           05  AK-HD-TRUNC            PIC S9(9)V99.
002000           05  AK-HD-REMAINDER        PIC S9(9)V9(4).
002100           05  FILLER                 PIC X(08).
002200
