000100
000200      *-----------------------------------------------------------
000300      *  WSORDTBL.CBL
000400      *  In-memory order table -- the whole orders file is
000500      *  loaded once and held here for all three optimizer
000600      *  passes (BATCH FLOW, "Payment optimizer" unit: "no
000700      *  external sort needed, the table is held fully in
000800      *  memory").  One ORDER-TABLE-ENTRY per ORDER-RECORD read,
000900      *  carrying RECORD LAYOUTS -> ORDER-RECORD plus the
001000      *  derived ORDER-PAID-FLAG/ORDER-REMAINING fields.
001100      *-----------------------------------------------------------
001200       01  ORDER-TABLE.
001300           05  OT-COUNT                 PIC 9(4) COMP.
001400           05  ORDER-TABLE-ENTRY OCCURS 3000 TIMES
001500                   INDEXED BY OT-IDX.
001600               10  OT-ID                PIC X(32).
001700               10  OT-VALUE             PIC S9(9)V99.
001800               10  OT-VALUE-DC REDEFINES OT-VALUE.
001900                   15  OT-VALUE-DOLLARS PIC S9(9).
002000                   15  OT-VALUE-CENTS   PIC 99.
002100               10  OT-REMAINING         PIC S9(9)V99.
002200               10  OT-PROMO-COUNT       PIC 9(02).
002300               10  OT-PAID-FLAG         PIC X(01).
002400                   88  OT-IS-PAID       VALUE "Y".
002500                   88  OT-NOT-PAID      VALUE "N".
002600               10  FILLER               PIC X(05).
002700               10  OT-PROMO-IDS
002800                       OCCURS 0 TO 10 TIMES
002900                       DEPENDING ON OT-PROMO-COUNT
003000                       PIC X(32).
003100
