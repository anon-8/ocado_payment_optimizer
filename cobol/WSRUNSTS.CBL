000100
000200      *-----------------------------------------------------------
000300      *  WSRUNSTS.CBL
000400      *  Run/control-total block, passed BY REFERENCE on every
000500      *  CALL in the batch chain (ORDER-PAYMENT-BATCH -> LOADER
000600      *  -> OPTIMIZER -> REPORT).  RS-ORDERS-READ/RS-ORDERS-PAID
000700      *  is the balancing control total for Rule 13;
000800      *  RS-ABORT-FLAG/RS-ABORT-MESSAGE carry a fatal condition
000900      *  back up the chain instead of the batch driver ever
001000      *  inspecting table contents directly.
001100      *-----------------------------------------------------------
001200       01  RUN-STATUS.
001300           05  RS-ORDERS-READ           PIC 9(4) COMP.
001400           05  RS-ORDERS-PAID           PIC 9(4) COMP.
001500           05  RS-PASS1-PAID-COUNT      PIC 9(4) COMP.
001600           05  RS-PASS2-PAID-COUNT      PIC 9(4) COMP.
001700           05  RS-PASS3-PAID-COUNT      PIC 9(4) COMP.
001800           05  RS-ABORT-FLAG            PIC X(01).
001900               88  RS-RUN-ABORTED       VALUE "Y".
002000           05  RS-ABORT-MESSAGE         PIC X(60).
002100           05  RS-PUNKTY-FOUND-FLAG     PIC X(01).
002200               88  RS-PUNKTY-FOUND      VALUE "Y".
002300           05  RS-PUNKTY-INDEX          PIC 9(3) COMP.
002400           05  FILLER                  PIC X(04).
002500
