000100
000200      *-----------------------------------------------------------
000300      *  FDPAYMTH.CBL -- FD and record layout for the
000400      *  payment-methods input file.  RECORD LAYOUTS ->
000500      *  PAYMENT-METHOD-RECORD.  PM-LIMIT-IN carries 4 decimal
000600      *  places as read; the loader rounds it HALF-DOWN into the
000700      *  2-decimal PMT-LIMIT kept in WSPMTTBL.CBL (Rule 1).
000800      *  "PUNKTY" in PM-ID-IN identifies the loyalty-points
000900      *  method.
001000      *-----------------------------------------------------------
001100       FD  PAYMTH-FILE
001200           LABEL RECORDS ARE STANDARD.
001300       01  PAYMENT-METHOD-RECORD.
001400           05  PM-ID-IN                  PIC X(32).
001500           05  PM-DISCOUNT-PCT-IN        PIC 9(03).
001600           05  PM-LIMIT-IN               PIC S9(9)V9(4).
001700           05  FILLER                    PIC X(10).
001800
