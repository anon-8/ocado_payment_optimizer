000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. order-payment-loader.
000400       AUTHOR. R. HALVERSEN.
000500       INSTALLATION. MERCHANTS DATA SERVICES INC - BATCH
000600          DATA PROC.
000700       DATE-WRITTEN. 04/02/1991.
000800       DATE-COMPILED.
000900       SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DIV
001000          USE ONLY.
001100      *-----------------------------------------------------------
001200      *  ORDER-PAYMENT-LOADER
001300      *  Reads the orders file and the payment-methods file,
001400      *  once each, into the two WORKING-STORAGE tables the
001500      *  optimizer works from.  A duplicate ID on either file is
001600      *  treated the same way a duplicate voucher number always
001700      *  was on this shop's AP files -- it kills the run, it
001800      *  does not just skip the record.
001900      *  Also locates the PUNKTY (loyalty-points) payment
002000      *  method, if one was supplied, so the optimizer does not
002100      *  have to search for it on every order.
002200      *-----------------------------------------------------------
002300      *  CHANGE LOG
002400      *  91-04-02  RVH  0000  WRITTEN.  ORIGINALLY THE
002500      *                       VOUCHER-FILE AND VENDOR-FILE
002600      *                       LOAD/VALIDATE MODULE OF THE AP
002700      *                       BATCH STREAM.
002800      *  92-11-14  RVH  0048  ADDED DUPLICATE-KEY ABORT AFTER
002900      *                       THE OCT DUPLICATE-VOUCHER INCIDENT
003000      *  96-05-30  TLO  0190  RAISED THE IN-MEMORY TABLE SIZE
003100      *                       AFTER THE MARCH RUN RAN OUT OF
003200      *                       ROOM MID-MONTH
003300      *  98-11-09  TLO  0301  Y2K REVIEW OF THIS MEMBER -- NO
003400      *                       DATE FIELDS HERE, NO CHANGE
003500      *                       REQUIRED
003600      *  99-01-18  TLO  0302  Y2K SIGN-OFF LOGGED PER MEMO
003700      *                       DP-99-004
003800      *  03-06-17  JAN  0455  REWRITTEN FOR REQUEST AP-03-091 --
003900      *                       LOADS ORDERS-FILE AND PAYMTH-FILE
004000      *                       INSTEAD OF VOUCHER-FILE AND
004100      *                       VENDOR-FILE.  DUPLICATE KEY ABORT
004200      *                       LOGIC CARRIED OVER UNCHANGED IN
004300      *                       SHAPE FROM THE OLD VOUCHER LOAD.
004400      *  03-06-24  JAN  0457  ADDED THE 4-DECIMAL LOAD-TIME
004500      *                       ROUNDING OF ORD-VALUE-IN AND
004600      *                       PM-LIMIT-IN THROUGH PLMONEY.CBL
004700      *                       (PER AP-03-091 PT.2)
004800      *  03-07-02  JAN  0461  ADDED PUNKTY LOOKUP AT END OF
004900      *                       LOAD -- OPTIMIZER NO LONGER
005000      *                       SEARCHES FOR IT
005100      *  03-07-09  JAN  0463  ADDED FIELD-LEVEL VALIDATION (ID
005200      *                       PRESENT, VALUE/LIMIT SIGN, DISCOUNT
005300      *                       RANGE) PER AP-03-091 PT.3 -- A BAD
005400      *                       FIELD NOW ABORTS THE RUN THE SAME
005500      *                       WAY A DUPLICATE KEY ALWAYS HAS
005600      *-----------------------------------------------------------
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400
006500           COPY "SLORDER.CBL".
006600
006700           COPY "SLPAYMTH.CBL".
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100
007200           COPY "FDORDER.CBL".
007300
007400           COPY "FDPAYMTH.CBL".
007500
007600       WORKING-STORAGE SECTION.
007700
007800           COPY "WSMONEY.CBL".
007900
008000       01  W-ORDERS-AT-END                 PIC X.
008100           88  ORDERS-AT-END                VALUE "Y".
008200
008300       01  W-PAYMTH-AT-END                 PIC X.
008400           88  PAYMTH-AT-END                VALUE "Y".
008500
008600       01  W-DUP-FOUND                     PIC X.
008700           88  DUP-FOUND                    VALUE "Y".
008800
008900       01  W-FIELDS-VALID                  PIC X.
009000           88  FIELDS-VALID                 VALUE "Y".
009100
009200       77  W-SRCH-SUB                      PIC 9(4) COMP.
009300       77  W-PROMO-SUB                     PIC 9(4) COMP.
009400
009500       LINKAGE SECTION.
009600
009700           COPY "WSRUNSTS.CBL".
009800
009900           COPY "WSORDTBL.CBL".
010000
010100           COPY "WSPMTTBL.CBL".
010200      *-----------------------------------------------------------
010300       PROCEDURE DIVISION USING RUN-STATUS ORDER-TABLE PMT-TABLE.
010400       LOAD-THE-FILES.
010500
010600           OPEN INPUT ORDERS-FILE.
010700           OPEN INPUT PAYMTH-FILE.
010800
010900           MOVE "N" TO W-ORDERS-AT-END.
011000           PERFORM LOAD-ORDERS-FILE UNTIL ORDERS-AT-END
011100              OR RS-RUN-ABORTED.
011200
011300           IF NOT RS-RUN-ABORTED
011400              MOVE "N" TO W-PAYMTH-AT-END
011500              PERFORM LOAD-PAYMTH-FILE UNTIL PAYMTH-AT-END
011600                 OR RS-RUN-ABORTED
011700           END-IF.
011800
011900           CLOSE ORDERS-FILE.
012000           CLOSE PAYMTH-FILE.
012100
012200           IF NOT RS-RUN-ABORTED
012300              PERFORM LOCATE-PUNKTY-METHOD
012400           END-IF.
012500
012600           EXIT PROGRAM.
012700      *-----------------------------------------------------------
012800       LOAD-ORDERS-FILE.
012900
013000           PERFORM READ-NEXT-ORDER-RECORD.
013100
013200           IF NOT ORDERS-AT-END
013300              PERFORM VALIDATE-AND-FILE-ORDER
013400           END-IF.
013500      *-----------------------------------------------------------
013600       READ-NEXT-ORDER-RECORD.
013700
013800           READ ORDERS-FILE
013900               AT END MOVE "Y" TO W-ORDERS-AT-END.
014000      *-----------------------------------------------------------
014100       VALIDATE-AND-FILE-ORDER.
014200
014300           ADD 1 TO RS-ORDERS-READ.
014400           PERFORM CHECK-ORDER-FIELDS-VALID.
014500
014600           IF NOT FIELDS-VALID
014700              MOVE "Y" TO RS-ABORT-FLAG
014800              MOVE "INVALID ORDER ID OR VALUE ON ORDERS-IN" TO
014900                 RS-ABORT-MESSAGE
015000           ELSE
015100              PERFORM SEARCH-ORDER-TABLE-FOR-DUP
015200              IF DUP-FOUND
015300                 MOVE "Y" TO RS-ABORT-FLAG
015400                 MOVE "DUPLICATE ORDER ID ON ORDERS-IN" TO
015500                    RS-ABORT-MESSAGE
015600              ELSE
015700                 ADD 1 TO OT-COUNT
015800                 SET OT-IDX TO OT-COUNT
015900                 MOVE ORD-ID TO OT-ID (OT-IDX)
016000                 MOVE ORD-PROMO-COUNT TO OT-PROMO-COUNT (OT-IDX)
016100                 IF ORD-PROMO-COUNT GREATER THAN ZERO
016200                    PERFORM COPY-ONE-PROMO-ID
016300                       VARYING W-PROMO-SUB FROM 1 BY 1
016400                       UNTIL W-PROMO-SUB GREATER THAN
016500                          ORD-PROMO-COUNT
016600                 END-IF
016700                 MOVE ORD-VALUE-IN TO AK-HD-SOURCE
016800                 PERFORM AK-ROUND-HALF-DOWN-2-DEC
016900                 MOVE AK-HD-RESULT TO OT-VALUE (OT-IDX)
017000                 MOVE AK-HD-RESULT TO OT-REMAINING (OT-IDX)
017100                 MOVE "N" TO OT-PAID-FLAG (OT-IDX)
017200              END-IF
017300           END-IF.
017400      *-----------------------------------------------------------
017500      *    Rule 3 -- an order with no ID or a negative value is
017600      *    bad data, not just an unlucky record; it kills the run
017700      *    the same way a duplicate key does.
017800       CHECK-ORDER-FIELDS-VALID.
017900
018000           MOVE "Y" TO W-FIELDS-VALID.
018100           IF ORD-ID EQUAL SPACES
018200              MOVE "N" TO W-FIELDS-VALID
018300           END-IF.
018400           IF ORD-VALUE-IN LESS THAN 0
018500              MOVE "N" TO W-FIELDS-VALID
018600           END-IF.
018700      *-----------------------------------------------------------
018800       COPY-ONE-PROMO-ID.
018900
019000           MOVE ORD-PROMO-IDS (W-PROMO-SUB)
019100               TO OT-PROMO-IDS (OT-IDX W-PROMO-SUB).
019200      *-----------------------------------------------------------
019300       SEARCH-ORDER-TABLE-FOR-DUP.
019400
019500           MOVE "N" TO W-DUP-FOUND.
019600           IF OT-COUNT GREATER THAN ZERO
019700              SET OT-IDX TO 1
019800              SEARCH ORDER-TABLE-ENTRY
019900                 AT END NEXT SENTENCE
020000                 WHEN OT-ID (OT-IDX) EQUAL ORD-ID
020100                    MOVE "Y" TO W-DUP-FOUND
020200              END-SEARCH
020300           END-IF.
020400      *-----------------------------------------------------------
020500       LOAD-PAYMTH-FILE.
020600
020700           PERFORM READ-NEXT-PAYMTH-RECORD.
020800
020900           IF NOT PAYMTH-AT-END
021000              PERFORM VALIDATE-AND-FILE-PAYMTH
021100           END-IF.
021200      *-----------------------------------------------------------
021300       READ-NEXT-PAYMTH-RECORD.
021400
021500           READ PAYMTH-FILE
021600               AT END MOVE "Y" TO W-PAYMTH-AT-END.
021700      *-----------------------------------------------------------
021800       VALIDATE-AND-FILE-PAYMTH.
021900
022000           PERFORM CHECK-PAYMTH-FIELDS-VALID.
022100
022200           IF NOT FIELDS-VALID
022300              MOVE "Y" TO RS-ABORT-FLAG
022400              MOVE "INVALID PAYMENT METHOD ID, DISCOUNT, OR LIMIT"
022500                 TO RS-ABORT-MESSAGE
022600           ELSE
022700              PERFORM SEARCH-PMT-TABLE-FOR-DUP
022800              IF DUP-FOUND
022900                 MOVE "Y" TO RS-ABORT-FLAG
023000                 MOVE "DUPLICATE PAYMENT METHOD ID ON PAYMTH-IN"
023100                     TO RS-ABORT-MESSAGE
023200              ELSE
023300                 ADD 1 TO PMT-COUNT
023400                 SET PMT-IDX TO PMT-COUNT
023500                 MOVE PM-ID-IN TO PMT-ID (PMT-IDX)
023600                 MOVE PM-DISCOUNT-PCT-IN TO PMT-DISCOUNT-PCT
023700                    (PMT-IDX)
023800                 MOVE PM-LIMIT-IN TO AK-HD-SOURCE
023900                 PERFORM AK-ROUND-HALF-DOWN-2-DEC
024000                 MOVE AK-HD-RESULT TO PMT-LIMIT (PMT-IDX)
024100                 MOVE AK-HD-RESULT TO PMT-REMAINING-LIMIT
024200                    (PMT-IDX)
024300                 MOVE ZERO TO PMT-TOTAL-SPENT (PMT-IDX)
024400                 MOVE "N" TO PMT-PUNKTY-FLAG (PMT-IDX)
024500              END-IF
024600           END-IF.
024700      *-----------------------------------------------------------
024800      *    Rule 4 -- no ID, a discount outside 0-100, or a
024900      *    negative limit is bad data; same fatal treatment as a
025000      *    duplicate key.
025100       CHECK-PAYMTH-FIELDS-VALID.
025200
025300           MOVE "Y" TO W-FIELDS-VALID.
025400           IF PM-ID-IN EQUAL SPACES
025500              MOVE "N" TO W-FIELDS-VALID
025600           END-IF.
025700           IF PM-DISCOUNT-PCT-IN GREATER THAN 100
025800              MOVE "N" TO W-FIELDS-VALID
025900           END-IF.
026000           IF PM-LIMIT-IN LESS THAN 0
026100              MOVE "N" TO W-FIELDS-VALID
026200           END-IF.
026300      *-----------------------------------------------------------
026400       SEARCH-PMT-TABLE-FOR-DUP.
026500
026600           MOVE "N" TO W-DUP-FOUND.
026700           IF PMT-COUNT GREATER THAN ZERO
026800              SET PMT-IDX TO 1
026900              SEARCH PMT-TABLE-ENTRY
027000                 AT END NEXT SENTENCE
027100                 WHEN PMT-ID (PMT-IDX) EQUAL PM-ID-IN
027200                    MOVE "Y" TO W-DUP-FOUND
027300              END-SEARCH
027400           END-IF.
027500      *-----------------------------------------------------------
027600       LOCATE-PUNKTY-METHOD.
027700
027800           MOVE "N" TO RS-PUNKTY-FOUND-FLAG.
027900           IF PMT-COUNT GREATER THAN ZERO
028000              SET PMT-IDX TO 1
028100              SEARCH PMT-TABLE-ENTRY
028200                 AT END NEXT SENTENCE
028300                 WHEN PMT-ID (PMT-IDX) EQUAL "PUNKTY"
028400                    MOVE "Y" TO RS-PUNKTY-FOUND-FLAG
028500                    MOVE "Y" TO PMT-PUNKTY-FLAG (PMT-IDX)
028600                    SET W-SRCH-SUB TO PMT-IDX
028700                    MOVE W-SRCH-SUB TO RS-PUNKTY-INDEX
028800              END-SEARCH
028900           END-IF.
029000
029100           COPY "PLMONEY.CBL".
029200
029300
