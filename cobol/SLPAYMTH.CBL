000100
000200      *-----------------------------------------------------------
000300      *  SLPAYMTH.CBL -- SELECT for the payment-methods input
000400      *  file.
000500      *-----------------------------------------------------------
000600           SELECT PAYMTH-FILE
000700               ASSIGN TO "PAYMTH-IN"
000800               ORGANIZATION IS SEQUENTIAL
000900               ACCESS MODE IS SEQUENTIAL.
001000
