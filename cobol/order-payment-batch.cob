000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. order-payment-batch.
000400       AUTHOR. R. HALVERSEN.
000500       INSTALLATION. MERCHANTS DATA SERVICES INC - BATCH
000600          DATA PROC.
000700       DATE-WRITTEN. 04/02/1991.
000800       DATE-COMPILED.
000900       SECURITY. COMPANY CONFIDENTIAL - DATA PROCESSING DIV
001000          USE ONLY.
001100      *-----------------------------------------------------------
001200      *  ORDER-PAYMENT-BATCH
001300      *  One-run batch driver.  Loads the orders file and the
001400      *  payment-methods file, runs the 3-pass allocator, and
001500      *  prints the per-payment-method spend totals.  No
001600      *  persistent state carries between runs -- every table is
001700      *  rebuilt from the two input files each time this job is
001800      *  submitted.
001900      *-----------------------------------------------------------
002000      *  CHANGE LOG
002100      *  91-04-02  RVH  0000  WRITTEN.  ORIGINALLY THE NIGHTLY
002200      *                       VOUCHER BATCH CONTROL DRIVER (AP
002300      *                       BATCH STREAM).
002400      *  92-11-14  RVH  0048  ADDED ABORT-ON-DUPLICATE-KEY
002500      *                       HANDLING AFTER THE OCT
002600      *                       DUPLICATE-VOUCHER INCIDENT
002700      *  95-02-20  TLO  0133  DRIVER NOW STOPS THE STREAM COLD
002800      *                       ON ANY SUBORDINATE ABORT INSTEAD
002900      *                       OF CONTINUING
003000      *  98-11-09  TLO  0301  Y2K REVIEW OF THIS MEMBER -- NO
003100      *                       DATE FIELDS HERE, NO CHANGE
003200      *                       REQUIRED
003300      *  99-01-18  TLO  0302  Y2K SIGN-OFF LOGGED PER MEMO
003400      *                       DP-99-004
003500      *  03-06-17  JAN  0455  REWRITTEN FOR REQUEST AP-03-091 --
003600      *                       RETIRED THE VOUCHER BATCH STREAM
003700      *                       AND REPLACED IT WITH THE
003800      *                       POINTS-AND-CARDS ORDER PAYMENT
003900      *                       OPTIMIZER BATCH RUN.  THE OLD
004000      *                       DRIVER SHAPE (LOAD / PROCESS /
004100      *                       PRINT / STOP) WAS KEPT AS-IS.
004200      *  03-07-02  JAN  0461  RUN-STATUS BLOCK SPLIT OUT TO ITS
004300      *                       OWN COPY MEMBER (WSRUNSTS.CBL) SO
004400      *                       THE THREE CALLED PROGRAMS SHARE
004500      *                       ONE DEFINITION
004600      *-----------------------------------------------------------
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400
005500           COPY "WSRUNSTS.CBL".
005600
005700           COPY "WSORDTBL.CBL".
005800
005900           COPY "WSPMTTBL.CBL".
006000
006100       77  DUMMY                        PIC X.
006200      *-----------------------------------------------------------
006300       PROCEDURE DIVISION.
006400       RUN-THE-BATCH.
006500
006600           PERFORM INITIALIZE-RUN-STATUS.
006700
006800           CALL "order-payment-loader"
006900               USING RUN-STATUS ORDER-TABLE PMT-TABLE.
007000
007100           IF NOT RS-RUN-ABORTED
007200              CALL "order-payment-optimizer"
007300                  USING RUN-STATUS ORDER-TABLE PMT-TABLE
007400           END-IF.
007500
007600           IF NOT RS-RUN-ABORTED
007700              CALL "order-payment-report"
007800                  USING RUN-STATUS PMT-TABLE
007900           END-IF.
008000
008100           IF RS-RUN-ABORTED
008200              DISPLAY "*** BATCH RUN ABORTED ***"
008300              DISPLAY RS-ABORT-MESSAGE
008400           ELSE
008500              DISPLAY "BATCH RUN COMPLETE"
008600              DISPLAY "  ORDERS READ......: " RS-ORDERS-READ
008700              DISPLAY "  ORDERS PAID......: " RS-ORDERS-PAID
008800              DISPLAY "  PAID IN PASS 1...: " RS-PASS1-PAID-COUNT
008900              DISPLAY "  PAID IN PASS 2...: " RS-PASS2-PAID-COUNT
009000              DISPLAY "  PAID IN PASS 3...: " RS-PASS3-PAID-COUNT
009100           END-IF.
009200
009300           STOP RUN.
009400      *-----------------------------------------------------------
009500       INITIALIZE-RUN-STATUS.
009600
009700           MOVE ZERO TO RS-ORDERS-READ
009800                        RS-ORDERS-PAID
009900                        RS-PASS1-PAID-COUNT
010000                        RS-PASS2-PAID-COUNT
010100                        RS-PASS3-PAID-COUNT
010200                        RS-PUNKTY-INDEX.
010300           MOVE "N" TO RS-ABORT-FLAG.
010400           MOVE "N" TO RS-PUNKTY-FOUND-FLAG.
010500           MOVE SPACES TO RS-ABORT-MESSAGE.
010600           MOVE ZERO TO OT-COUNT.
010700           MOVE ZERO TO PMT-COUNT.
010800
